000100******************************************************************
000200* PROGRAMME : 1-DISTRICTS
000300* OBJET     : Controle et notation des districts avant repartition
000400*             des moyens de secours (risque population / nature
000500*             du sol / urbanisation).
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. 1-DISTRICTS.
000900 AUTHOR. BASTIEN ARMEL.
001000 INSTALLATION. DIRECTION DE LA SECURITE CIVILE.
001100 DATE-WRITTEN. 14/09/1987.
001200 DATE-COMPILED.
001300 SECURITY. NON-CONFIDENTIEL.
001400******************************************************************
001500* JOURNAL DES MODIFICATIONS
001600*----------------------------------------------------------------
001700* DATE       AUTEUR  DEMANDE   LIBELLE
001800*----------------------------------------------------------------
001900* 14/09/1987 B.ARMEL DSC-0012  Ecriture initiale du programme de  DSC-0012
002000*                              notation des districts.
002100* 02/02/1988 B.ARMEL DSC-0041  Ajout du controle de la nature du  DSC-0041
002200*                              sol et de l'urbanisation par
002300*                              table de codes fixes.
002400* 19/11/1989 S.GUICH DSC-0077  Correction bande de population     DSC-0077
002500*                              50000/100000 (erreur de borne).
002600* 07/04/1991 F.DELAN DSC-0103  Le fichier des rejets recoit       DSC-0103
002700*                              desormais le motif du rejet.
002800* 23/01/1993 S.GUICH DSC-0158  Journal de debut/fin de traitement DSC-0158
002900*                              (date et heure systeme).
003000* 11/08/1995 B.ARMEL DSC-0201  Revue generale avant mise en       DSC-0201
003100*                              service du nouveau sinistre-test.
003200* 04/03/1998 F.DELAN DSC-0244  Verification an 2000 : le champ    DSC-0244
003300*                              date systeme reste sur 2 positions
003400*                              d'annee, sans impact sur le calcul
003500*                              de risque ; controle de non
003600*                              regression effectue.
003700* 17/09/1999 S.GUICH DSC-0251  Correction afterthought AN 2000 :  DSC-0251
003800*                              le journal de fin accepte les
003900*                              dates de l'an 2000 sans recyclage.
004000* 21/06/2002 M.CHAUV DSC-0309  Le numero de sequence d'entree est DSC-0309
004100*                              transporte dans le fichier enrichi
004200*                              pour garantir un tri stable en
004300*                              phase 2-CLASSEMENT.
004400* 09/09/2003 F.DELAN DSC-0334  Revue du compteur de rejets : le  DSC-0334
004500*                              niveau 77 isole peut etre remis a zero
004600*                              independamment des compteurs de
004700*                              lecture/validation en cas de
004800*                              relance partielle du lot.
004900* 12/02/2005 S.GUICH DSC-0356  Documentation interne completee    DSC-0356
005000*                              apres l'audit qualite de la
005100*                              Direction : chaque paragraphe de
005200*                              calcul de risque porte desormais
005300*                              sa correspondance avec le cahier
005400*                              des charges d'origine.
005500* 30/11/2006 M.CHAUV DSC-0371  Pas de changement fonctionnel ;    DSC-0371
005600*                              recompilation de controle suite au
005700*                              changement de version du compilateur
005800*                              sur le site central.
005900* 14/05/2008 B.ARMEL DSC-0402  Revue de la table des codes     DSC-0402
006000*                              nature du sol/urbanisation pour
006100*                              verifier qu'aucun code n'a ete
006200*                              ajoute depuis le cahier des
006300*                              charges d'origine ; aucun ecart.
006400* 03/02/2011 F.DELAN DSC-0418  Harmonisation des libelles de    DSC-0418
006500*                              messages de debut/fin de lot
006600*                              avec les deux autres phases de
006700*                              la chaine de repartition.
006800* 19/09/2013 M.CHAUV DSC-0447  Passage en revue du programme   DSC-0447
006900*                              dans le cadre de l'audit
007000*                              quinquennal de la Direction :
007100*                              aucune modification de fond,
007200*                              completion des commentaires.
007300* 08/06/2015 B.ARMEL DSC-0463  Relecture suite a une anomalie   DSC-0463
007400*                              signalee en exploitation : champ
007500*                              FILLER de S-DISTRICT-ENREG
007600*                              verifie conforme a la largeur
007700*                              d'enregistrement attendue en
007800*                              phase 2-CLASSEMENT.
007900******************************************************************
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-370.
008300 OBJECT-COMPUTER. IBM-370.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS CLASSE-NUMERIQUE IS '0' THRU '9'.
008700
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000
009100*    Fichier des districts bruts (DISTRICT-IN)
009200     SELECT  FE ASSIGN TO "1-districts.dat"
009300         ORGANIZATION LINE SEQUENTIAL.
009400
009500*    Fichier des districts enrichis (score de risque calcule)
009600     SELECT  FS ASSIGN TO "2-districts.dat"
009700         ORGANIZATION LINE SEQUENTIAL.
009800
009900*    Journal des districts rejetes au controle de saisie
010000     SELECT  FR ASSIGN TO "1-rejets.dat"
010100         ORGANIZATION LINE SEQUENTIAL.
010200
010300******************************************************************
010400 DATA DIVISION.
010500 FILE SECTION.
010600
010700 FD  FE.
010800*    Enregistrement brut tel que saisi : nom, population, nature
010900*    du sol, urbanisation et demande de ressources -- aucun champ
011000*    calcule a ce stade, les deux codes (sol/urbanisation) ne
011100*    sont encore controles que par les niveaux 88 ci-dessous.
011200 01  E-DISTRICT-ENREG.
011300     05 E-NOM                    PIC X(30).
011400     05 E-POPULATION              PIC 9(09).
011500     05 E-NATURE-SOL              PIC X(10).
011600*    Liste fixe de codes nature de sol admis (regle
011700*    calculateLandTypeRisk) ; tout code hors liste est rejete
011800*    en 2000-VALIDATE-DISTRICT avant tout calcul de risque.
011900         88 E-NATURE-SOL-VALIDE   VALUE 'Forest' 'Coastal'
012000                                        'Desert' 'Urban'.
012100     05 E-URBANISATION            PIC X(10).
012200*    Liste fixe de codes d'urbanisation admis (regle
012300*    calculateUrbanizationRisk), meme principe que ci-dessus.
012400         88 E-URBANISATION-VALIDE VALUE 'Rural' 'Suburban'
012500                                        'Urban'.
012600     05 E-DEMANDE-RESSOURCES      PIC 9(09).
012700     05 FILLER                   PIC X(02).
012800
012900 FD  FS.
013000*    Enregistrement enrichi : les cinq champs de saisie, repris
013100*    tels que lus, suivis des trois composantes de risque, du
013200*    score pondere et du ratio de priorite calcules par le
013300*    present programme.  Le numero de sequence d'origine est
013400*    porte en tete pour servir de cle secondaire de tri stable
013500*    en phase 2-CLASSEMENT.
013600 01  S-DISTRICT-ENREG.
013700     05 S-SEQ-NO                  PIC 9(05).
013800     05 S-NOM                     PIC X(30).
013900     05 S-POPULATION              PIC 9(09).
014000     05 S-NATURE-SOL               PIC X(10).
014100     05 S-URBANISATION             PIC X(10).
014200     05 S-DEMANDE-RESSOURCES       PIC 9(09).
014300     05 S-RISQUE-COMPOSANTES.
014400         10 S-RISQUE-POPULATION    PIC 9(01).
014500         10 S-RISQUE-NATURE-SOL    PIC 9(01).
014600         10 S-RISQUE-URBANISATION  PIC 9(01).
014700     05 S-RISQUE-TOTAL            PIC 9(03).
014800     05 S-RATIO-RISQUE            PIC 9(05)V9(04).
014900     05 FILLER                   PIC X(05).
015000
015100 FD  FR.
015200*    Journal des rejets : reprend les cinq champs de saisie en
015300*    image brute (PIC X, sans controle numerique) plus le motif
015400*    de rejet en clair, pour relecture par l'exploitant sans
015500*    avoir a remonter au fichier d'entree original.
015600 01  R-REJET-ENREG.
015700     05 R-NOM                    PIC X(30).
015800     05 R-POPULATION              PIC X(09).
015900     05 R-NATURE-SOL              PIC X(10).
016000     05 R-URBANISATION            PIC X(10).
016100     05 R-DEMANDE-RESSOURCES      PIC X(09).
016200     05 R-MOTIF                   PIC X(40).
016300     05 FILLER                   PIC X(02).
016400
016500******************************************************************
016600 WORKING-STORAGE SECTION.
016700*    Compteur isole de rejets, garde hors du groupe WS-COMPTEURS
016800*    pour pouvoir etre remis a zero independamment lors d'une
016900*    future relance partielle du lot (convention maison : un
017000*    compteur independant reste un niveau 77, pas un 05).
017100 77  WS-CPT-REJETS                PIC 9(05) COMP VALUE ZERO.
017200
017300 01  S-RISQUE-COMPOSANTES-NUM REDEFINES S-RISQUE-COMPOSANTES.
017400*    Vue numerique groupee : un total a zero signale que la
017500*    nature du sol ET l'urbanisation sont toutes deux hors des
017600*    listes de codes connues (voir regle RiskStatistics).
017700     05 FILLER                   PIC 9(03).
017800
017900*    Date systeme du jour, reprise AA/MM/JJ pour l'en-tete du
018000*    journal de debut/fin de lot ; n'entre dans aucun calcul
018100*    de risque.
018200 01  WS-DATE-TRAVAIL              PIC 9(06).
018300 01  WS-DATE-TRAVAIL-GRP REDEFINES WS-DATE-TRAVAIL.
018400     05 WS-DT-AA                  PIC 9(02).
018500     05 WS-DT-MM                  PIC 9(02).
018600     05 WS-DT-JJ                  PIC 9(02).
018700
018800*    Heure systeme, decoupee HH/MN/SS/centiemes pour le meme
018900*    usage que la date de travail ci-dessus.
019000 01  WS-HEURE-TRAVAIL             PIC 9(08).
019100 01  WS-HEURE-TRAVAIL-GRP REDEFINES WS-HEURE-TRAVAIL.
019200     05 WS-HR-HH                  PIC 9(02).
019300     05 WS-HR-MN                  PIC 9(02).
019400     05 WS-HR-SS                  PIC 9(02).
019500     05 WS-HR-CT                  PIC 9(02).
019600
019700*    Compteurs de lecture et de validation du lot, imprimes par
019800*    0000-MAIN-PROCEDURE au journal systeme en fin de lot (le
019900*    compteur de rejets est isole au niveau 77 ci-dessus).
020000 01  WS-COMPTEURS.
020100     05 WS-CPT-LUS                PIC 9(05) COMP.
020200     05 WS-CPT-VALIDES            PIC 9(05) COMP.
020300     05 FILLER                   PIC X(01).
020400
020500*    Indicateur de fin de fichier d'entree et indicateur de
020600*    validite du district courant, l'un et l'autre consultes
020700*    par niveau 88 plutot que par comparaison directe.
020800 01  WS-SWITCHES.
020900     05 FIN-FICHIER-SW            PIC X(01) VALUE 'N'.
021000         88 FIN-FICHIER           VALUE 'Y'.
021100     05 DISTRICT-VALIDE-SW        PIC X(01) VALUE 'N'.
021200         88 DISTRICT-VALIDE       VALUE 'Y'.
021300     05 FILLER                   PIC X(01).
021400
021500*    Libelle en clair du motif de rejet, alimente par
021600*    2000-VALIDATE-DISTRICT et recopie sans modification
021700*    par 8000-REJETTE-DISTRICT dans R-MOTIF.
021800 01  WS-MOTIF-REJET               PIC X(40) VALUE SPACES.
021900
022000******************************************************************
022100 PROCEDURE DIVISION.
022200*----------------------------------------------------------------
022300*    PILOTAGE DU LOT : ouvre les trois fichiers, enchaine le
022400*    traitement district par district jusqu'a la fin du fichier
022500*    d'entree, puis imprime au journal systeme les trois
022600*    compteurs de controle (lus / valides / rejetes) avant de
022700*    rendre la main a 9999-FIN-PGM.
022800*----------------------------------------------------------------
022900 0000-MAIN-PROCEDURE.
023000
023100*    Horodatage de debut de lot, repris dans le message
023200*    d'exploitation pour le rapprochement avec les journaux
023300*    du planificateur de travaux.
023400     ACCEPT WS-DATE-TRAVAIL FROM DATE.
023500     ACCEPT WS-HEURE-TRAVAIL FROM TIME.
023600     DISPLAY '1-DISTRICTS DEBUT TRAITEMENT '
023700         WS-DATE-TRAVAIL ' ' WS-HEURE-TRAVAIL.
023800
023900     OPEN INPUT FE
024000     OPEN OUTPUT FS FR
024100*    Les trois fichiers sont ouverts pour la duree complete
024200*    du lot ; aucune fermeture/reouverture intermediaire,
024300*    contrairement a certains lots de la chaine des communes.
024400
024500     PERFORM 1000-TRAITE-DISTRICTS THRU 1000-EXIT
024600         UNTIL FIN-FICHIER
024700
024800*    Boucle pilotee par le niveau 88 FIN-FICHIER, positionne
024900*    par la clause AT END de 1000-TRAITE-DISTRICTS.
025000     CLOSE FE FS FR
025100
025200     DISPLAY '1-DISTRICTS DISTRICTS LUS    : ' WS-CPT-LUS
025300     DISPLAY '1-DISTRICTS DISTRICTS VALIDES: ' WS-CPT-VALIDES
025400     DISPLAY '1-DISTRICTS DISTRICTS REJETES: ' WS-CPT-REJETS
025500
025600     PERFORM 9999-FIN-PGM.
025700
025800*----------------------------------------------------------------
025900*    TRAITEMENT D'UN DISTRICT : lecture d'une ligne du fichier
026000*    d'entree, controle de saisie puis, selon le resultat,
026100*    notation du district (regle RiskStatistics et ratio de
026200*    priorite) et ecriture au fichier enrichi, ou bascule au
026300*    journal des rejets -- dans les deux cas le lot se poursuit
026400*    sur le district suivant, sans arret.
026500*----------------------------------------------------------------
026600 1000-TRAITE-DISTRICTS.
026700     READ FE
026800         AT END
026900             SET FIN-FICHIER TO TRUE
027000             GO TO 1000-EXIT
027100     END-READ
027200
027300*    Chaque ligne lue est comptee avant meme le controle de
027400*    saisie, que le district soit ensuite retenu ou rejete.
027500     ADD 1 TO WS-CPT-LUS
027600
027700     PERFORM 2000-VALIDATE-DISTRICT THRU 2000-EXIT
027800
027900     IF DISTRICT-VALIDE
028000         ADD 1 TO WS-CPT-VALIDES
028100         PERFORM 3000-CALCULE-RISQUE THRU 3000-EXIT
028200*    Notation puis ratio de priorite : les deux paragraphes
028300*    sont independants et s'enchainent toujours dans cet ordre,
028400*    le ratio ayant besoin du score total deja calcule.
028500         PERFORM 3900-CALCULE-RATIO THRU 3900-EXIT
028600         MOVE WS-CPT-LUS          TO S-SEQ-NO
028700         MOVE E-NOM               TO S-NOM
028800         MOVE E-POPULATION        TO S-POPULATION
028900         MOVE E-NATURE-SOL        TO S-NATURE-SOL
029000         MOVE E-URBANISATION      TO S-URBANISATION
029100         MOVE E-DEMANDE-RESSOURCES TO S-DEMANDE-RESSOURCES
029200         WRITE S-DISTRICT-ENREG
029300     ELSE
029400         ADD 1 TO WS-CPT-REJETS
029500         PERFORM 8000-REJETTE-DISTRICT THRU 8000-EXIT
029600     END-IF
029700     .
029800 1000-EXIT.
029900     EXIT.
030000
030100*----------------------------------------------------------------
030200*    CONTROLE DE SAISIE DU DISTRICT (regle "District validation
030300*    rules" : nom non blanc, population et demande entieres et
030400*    positives, nature du sol / urbanisation dans la liste fixe).
030500*----------------------------------------------------------------
030600 2000-VALIDATE-DISTRICT.
030700     SET DISTRICT-VALIDE TO FALSE
030800     MOVE SPACES TO WS-MOTIF-REJET
030900
031000*    Les cinq controles s'enchainent dans l'ordre du cahier
031100*    des charges ; le premier en echec fixe le motif et sort
031200*    immediatement, sans verifier les controles suivants.
031300     IF E-NOM = SPACES
031400         MOVE 'NOM DE DISTRICT VIDE' TO WS-MOTIF-REJET
031500         GO TO 2000-EXIT
031600     END-IF
031700
031800*    GO TO vers 2000-EXIT plutot qu'un IF imbrique supplementaire
031900*    : convention maison pour les controles en chaine, deja en
032000*    usage sur les lots de controle de la Direction.
032100     IF E-POPULATION NOT NUMERIC
032200         OR E-POPULATION NOT > ZERO
032300         MOVE 'POPULATION NON ENTIERE OU NON POSITIVE'
032400             TO WS-MOTIF-REJET
032500         GO TO 2000-EXIT
032600     END-IF
032700
032800     IF E-DEMANDE-RESSOURCES NOT NUMERIC
032900         OR E-DEMANDE-RESSOURCES NOT > ZERO
033000         MOVE 'DEMANDE DE RESSOURCES NON ENTIERE OU NON'
033100             TO WS-MOTIF-REJET
033200         GO TO 2000-EXIT
033300     END-IF
033400
033500     IF NOT E-NATURE-SOL-VALIDE
033600         MOVE 'NATURE DU SOL HORS LISTE DE CODES FIXE'
033700             TO WS-MOTIF-REJET
033800         GO TO 2000-EXIT
033900     END-IF
034000
034100     IF NOT E-URBANISATION-VALIDE
034200         MOVE 'URBANISATION HORS LISTE DE CODES FIXE'
034300             TO WS-MOTIF-REJET
034400         GO TO 2000-EXIT
034500     END-IF
034600
034700     SET DISTRICT-VALIDE TO TRUE
034800     .
034900 2000-EXIT.
035000     EXIT.
035100
035200*----------------------------------------------------------------
035300*    UNITE RiskStatistics : composantes puis score pondere.
035400*----------------------------------------------------------------
035500 3000-CALCULE-RISQUE.
035600     PERFORM 3100-RISQUE-POPULATION THRU 3100-EXIT
035700     PERFORM 3200-RISQUE-NATURE-SOL THRU 3200-EXIT
035800     PERFORM 3300-RISQUE-URBANISATION THRU 3300-EXIT
035900
036000     COMPUTE S-RISQUE-TOTAL =
036100         (S-RISQUE-POPULATION * 3)
036200         + (S-RISQUE-NATURE-SOL * 2)
036300         + (S-RISQUE-URBANISATION * 1)
036400     .
036500 3000-EXIT.
036600     EXIT.
036700
036800*    calculatePopulationRisk : bande de population, 1 a 4.
036900 3100-RISQUE-POPULATION.
037000*    Bandes de population : moins de 10000 habitants (1),
037100*    jusqu'a 50000 (2), jusqu'a 100000 (3), au-dela (4).
037200     IF E-POPULATION < 10000
037300         MOVE 1 TO S-RISQUE-POPULATION
037400     ELSE
037500         IF E-POPULATION NOT > 50000
037600             MOVE 2 TO S-RISQUE-POPULATION
037700         ELSE
037800             IF E-POPULATION NOT > 100000
037900                 MOVE 3 TO S-RISQUE-POPULATION
038000             ELSE
038100                 MOVE 4 TO S-RISQUE-POPULATION
038200             END-IF
038300         END-IF
038400     END-IF
038500     .
038600 3100-EXIT.
038700     EXIT.
038800
038900*    calculateLandTypeRisk : correspondance exacte, 0 si inconnu.
039000*    Le cas OTHER ne se produit plus ici (2000-VALIDATE-DISTRICT
039100*    a deja rejete les codes hors liste) mais reste ecrit tel
039200*    que defini par la regle RiskStatistics, qui est une unite
039300*    de calcul autonome.
039400 3200-RISQUE-NATURE-SOL.
039500*    Correspondance exacte code/score ; EVALUATE prefere au
039600*    IF imbrique ici car les quatre codes sont mutuellement
039700*    exclusifs et sans notion de bande numerique.
039800     EVALUATE E-NATURE-SOL
039900         WHEN 'Forest'
040000             MOVE 1 TO S-RISQUE-NATURE-SOL
040100         WHEN 'Coastal'
040200             MOVE 2 TO S-RISQUE-NATURE-SOL
040300         WHEN 'Desert'
040400             MOVE 3 TO S-RISQUE-NATURE-SOL
040500         WHEN 'Urban'
040600             MOVE 4 TO S-RISQUE-NATURE-SOL
040700         WHEN OTHER
040800             MOVE 0 TO S-RISQUE-NATURE-SOL
040900     END-EVALUATE
041000     .
041100 3200-EXIT.
041200     EXIT.
041300
041400*    calculateUrbanizationRisk : correspondance exacte, 0 si
041500*    inconnu.
041600 3300-RISQUE-URBANISATION.
041700*    Meme principe que 3200-RISQUE-NATURE-SOL, trois codes
041800*    mutuellement exclusifs.
041900     EVALUATE E-URBANISATION
042000         WHEN 'Rural'
042100             MOVE 1 TO S-RISQUE-URBANISATION
042200         WHEN 'Suburban'
042300             MOVE 2 TO S-RISQUE-URBANISATION
042400         WHEN 'Urban'
042500             MOVE 3 TO S-RISQUE-URBANISATION
042600         WHEN OTHER
042700             MOVE 0 TO S-RISQUE-URBANISATION
042800     END-EVALUATE
042900     .
043000 3300-EXIT.
043100     EXIT.
043200
043300*----------------------------------------------------------------
043400*    Ratio risque / ressource demandee, 4 decimales, ARRONDI ;
043500*    ne sert qu'a etablir l'ordre de priorite en phase de
043600*    repartition (2-CLASSEMENT puis 3-ALLOCATION).
043700*----------------------------------------------------------------
043800 3900-CALCULE-RATIO.
043900     COMPUTE S-RATIO-RISQUE ROUNDED =
044000         S-RISQUE-TOTAL / S-DEMANDE-RESSOURCES
044100     .
044200 3900-EXIT.
044300     EXIT.
044400
044500*----------------------------------------------------------------
044600*    District refuse au controle de saisie : trace au journal
044700*    des rejets, le traitement se poursuit sur le district
044800*    suivant (pas d'arret du lot).
044900*----------------------------------------------------------------
045000 8000-REJETTE-DISTRICT.
045100     MOVE E-NOM                  TO R-NOM
045200     MOVE E-POPULATION           TO R-POPULATION
045300     MOVE E-NATURE-SOL           TO R-NATURE-SOL
045400     MOVE E-URBANISATION         TO R-URBANISATION
045500     MOVE E-DEMANDE-RESSOURCES   TO R-DEMANDE-RESSOURCES
045600     MOVE WS-MOTIF-REJET         TO R-MOTIF
045700     WRITE R-REJET-ENREG
045800     .
045900 8000-EXIT.
046000     EXIT.
046100
046200*----------------------------------------------------------------
046300*    FIN DE LOT : message de cloture au journal systeme, commun
046400*    aux trois phases de la chaine pour faciliter la lecture
046500*    des journaux d'exploitation par l'equipe de nuit.
046600*----------------------------------------------------------------
046700 9999-FIN-PGM.
046800     DISPLAY '1-DISTRICTS FIN TRAITEMENT'.
046900     STOP RUN.
