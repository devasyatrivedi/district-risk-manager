000100******************************************************************
000200* PROGRAMME : 2-CLASSEMENT
000300* OBJET     : Classement des districts enrichis par ratio
000400*             risque/ressource decroissant, avant repartition.
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. 2-CLASSEMENT.
000800 AUTHOR. BASTIEN ARMEL.
000900 INSTALLATION. DIRECTION DE LA SECURITE CIVILE.
001000 DATE-WRITTEN. 21/09/1987.
001100 DATE-COMPILED.
001200 SECURITY. NON-CONFIDENTIEL.
001300******************************************************************
001400* JOURNAL DES MODIFICATIONS
001500*----------------------------------------------------------------
001600* DATE       AUTEUR  DEMANDE   LIBELLE
001700*----------------------------------------------------------------
001800* 21/09/1987 B.ARMEL DSC-0013  Ecriture initiale : tri SORT sur   DSC-0013
001900*                              ratio risque/ressource.
002000* 05/03/1988 S.GUICH DSC-0042  Le tri passe de ASCENDING a        DSC-0042
002100*                              DESCENDING sur le ratio (priorite
002200*                              aux districts les plus exposes).
002300* 14/12/1990 F.DELAN DSC-0099  Ajout de la cle secondaire sur le  DSC-0099
002400*                              numero de sequence d'origine pour
002500*                              garantir un ordre stable entre
002600*                              districts a ratio egal.
002700* 23/01/1993 S.GUICH DSC-0159  Journal de debut/fin aligne sur    DSC-0159
002800*                              celui de 1-DISTRICTS.
002900* 26/03/1998 F.DELAN DSC-0245  Verification an 2000 effectuee ;   DSC-0245
003000*                              aucune donnee de date n'entre
003100*                              dans la cle de tri.
003200* 21/06/2002 M.CHAUV DSC-0310  Alignement sur le format de        DSC-0310
003300*                              fichier enrichi produit par
003400*                              1-DISTRICTS (champ S-SEQ-NO).
003500* 09/09/2003 F.DELAN DSC-0335  Compteur de districts classes      DSC-0335
003600*                              passe en niveau 77 isole, comme
003700*                              son homologue de 1-DISTRICTS, pour
003800*                              pouvoir etre remis a zero sans
003900*                              toucher au reste du programme en
004000*                              cas de relance partielle.
004100* 12/02/2005 S.GUICH DSC-0357  Documentation interne completee    DSC-0357
004200*                              apres l'audit qualite : chaque
004300*                              paragraphe porte desormais sa
004400*                              correspondance avec le cahier des
004500*                              charges d'origine.
004600* 19/09/2013 M.CHAUV DSC-0448  Passage en revue dans le cadre de  DSC-0448
004700*                              l'audit quinquennal ; aucune
004800*                              modification de fond.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*    Fichier des districts enrichis, en ordre d'arrivee
006100     SELECT  FE ASSIGN TO "2-districts.dat"
006200         ORGANIZATION LINE SEQUENTIAL.
006300
006400*    Fichier de travail du tri
006500     SELECT  TRI ASSIGN TO DISK.
006600
006700*    Fichier des districts classes par priorite
006800     SELECT  FS ASSIGN TO "3-classement.dat"
006900         ORGANIZATION LINE SEQUENTIAL.
007000
007100******************************************************************
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  FE.
007600*    Districts enrichis en provenance de 1-DISTRICTS, dans
007700*    l'ordre d'arrivee du fichier d'entree original (le champ
007800*    E-SEQ-NO porte ce numero d'origine, utilise ci-dessous
007900*    comme cle de tri secondaire).
008000 01  E-DISTRICT-ENREG.
008100     05 E-SEQ-NO                  PIC 9(05).
008200     05 E-NOM                     PIC X(30).
008300     05 E-POPULATION              PIC 9(09).
008400     05 E-NATURE-SOL               PIC X(10).
008500     05 E-URBANISATION             PIC X(10).
008600     05 E-DEMANDE-RESSOURCES       PIC 9(09).
008700     05 E-RISQUE-COMPOSANTES.
008800         10 E-RISQUE-POPULATION    PIC 9(01).
008900         10 E-RISQUE-NATURE-SOL    PIC 9(01).
009000         10 E-RISQUE-URBANISATION  PIC 9(01).
009100     05 E-RISQUE-TOTAL            PIC 9(03).
009200     05 E-RATIO-RISQUE            PIC 9(05)V9(04).
009300     05 FILLER                   PIC X(05).
009400
009500 SD  TRI.
009600*    Fichier de travail du tri ; meme disposition de champs que
009700*    E-DISTRICT-ENREG/S-DISTRICT-ENREG a l'exception des
009800*    composantes de risque, reprises ici en groupe numerique
009900*    simple (le detail par composante n'est pas utile au tri).
010000 01  T-DISTRICT-ENREG.
010100     05 T-SEQ-NO                  PIC 9(05).
010200     05 T-NOM                     PIC X(30).
010300     05 T-POPULATION              PIC 9(09).
010400     05 T-NATURE-SOL               PIC X(10).
010500     05 T-URBANISATION             PIC X(10).
010600     05 T-DEMANDE-RESSOURCES       PIC 9(09).
010700     05 T-RISQUE-COMPOSANTES      PIC 9(03).
010800     05 T-RISQUE-TOTAL            PIC 9(03).
010900     05 T-RATIO-RISQUE            PIC 9(05)V9(04).
011000     05 FILLER                   PIC X(05).
011100
011200 FD  FS.
011300*    Districts classes par ratio risque/ressource decroissant,
011400*    pret a etre consomme par 3-ALLOCATION dans cet ordre de
011500*    priorite sans autre tri ni filtrage.
011600 01  S-DISTRICT-ENREG.
011700     05 S-SEQ-NO                  PIC 9(05).
011800     05 S-NOM                     PIC X(30).
011900     05 S-POPULATION              PIC 9(09).
012000     05 S-NATURE-SOL               PIC X(10).
012100     05 S-URBANISATION             PIC X(10).
012200     05 S-DEMANDE-RESSOURCES       PIC 9(09).
012300     05 S-RISQUE-COMPOSANTES      PIC 9(03).
012400     05 S-RISQUE-TOTAL            PIC 9(03).
012500     05 S-RATIO-RISQUE            PIC 9(05)V9(04).
012600     05 FILLER                   PIC X(05).
012700
012800******************************************************************
012900 WORKING-STORAGE SECTION.
013000*    Compteur de districts classes, tenu hors de tout groupe pour
013100*    pouvoir etre remis a zero independamment en cas de relance
013200*    partielle du lot (meme convention maison qu'en 1-DISTRICTS).
013300 77  WS-CPT-CLASSES               PIC 9(05) COMP VALUE ZERO.
013400
013500
013600*    Date et heure systeme, decoupees pour l'en-tete du journal
013700*    de debut/fin de lot, comme dans les deux autres phases.
013800 01  WS-DATE-TRAVAIL              PIC 9(06).
013900 01  WS-DATE-TRAVAIL-GRP REDEFINES WS-DATE-TRAVAIL.
014000     05 WS-DT-AA                  PIC 9(02).
014100     05 WS-DT-MM                  PIC 9(02).
014200     05 WS-DT-JJ                  PIC 9(02).
014300
014400 01  WS-HEURE-TRAVAIL             PIC 9(08).
014500 01  WS-HEURE-TRAVAIL-GRP REDEFINES WS-HEURE-TRAVAIL.
014600     05 WS-HR-HH                  PIC 9(02).
014700     05 WS-HR-MN                  PIC 9(02).
014800     05 WS-HR-SS                  PIC 9(02).
014900     05 WS-HR-CT                  PIC 9(02).
015000
015100 01  WS-RATIO-MAX-VU               PIC 9(05)V9(04) VALUE ZERO.
015200 01  WS-RATIO-MAX-VU-NUM REDEFINES WS-RATIO-MAX-VU.
015300*    Vue neuf-chiffres du plus fort ratio rencontre ce jour, sans
015400*    la virgule implicite, pour le controle d'etendue du journal
015500*    (le ratio maximal theorique est 23/1 = 23.0000).
015600     05 WS-RATIO-MAX-VU-CHIFFRES   PIC 9(09).
015700
015800*    Indicateur de fin du fichier classe, relu par 1000-COMPTE-
015900*    CLASSES, consulte par niveau 88.
016000 01  WS-SWITCHES.
016100     05 FIN-FICHIER-SW            PIC X(01) VALUE 'N'.
016200         88 FIN-FICHIER           VALUE 'Y'.
016300     05 FILLER                   PIC X(01).
016400
016500******************************************************************
016600 PROCEDURE DIVISION.
016700*----------------------------------------------------------------
016800*    PILOTAGE DU LOT : tri du fichier enrichi par ratio de
016900*    priorite decroissant (clause SORT ci-dessous), puis
017000*    relecture du resultat pour le compte-rendu de fin de lot
017100*    avant de rendre la main a 9999-FIN-PGM.
017200*----------------------------------------------------------------
017300 0000-MAIN-PROCEDURE.
017400
017500     ACCEPT WS-DATE-TRAVAIL FROM DATE.
017600     ACCEPT WS-HEURE-TRAVAIL FROM TIME.
017700     DISPLAY '2-CLASSEMENT DEBUT TRAITEMENT '
017800         WS-DATE-TRAVAIL ' ' WS-HEURE-TRAVAIL.
017900
018000*    Tri decroissant sur le ratio risque/ressource ; la cle
018100*    secondaire ascendante sur le numero de sequence d'origine
018200*    reproduit l'ordre stable attendu par la regle d'allocation
018300*    (le verbe SORT de la norme ne garantit pas la stabilite a
018400*    lui seul quand deux districts ont le meme ratio).
018500     SORT TRI
018600         ON DESCENDING KEY T-RATIO-RISQUE
018700         ON ASCENDING  KEY T-SEQ-NO
018800         USING FE
018900         GIVING FS
019000
019100*    Relecture du fichier classe pour le compte-rendu de fin de
019200*    lot (nombre de districts classes, plus fort ratio observe).
019300     OPEN INPUT FS
019400
019500     PERFORM 1000-COMPTE-CLASSES THRU 1000-EXIT
019600         UNTIL FIN-FICHIER
019700
019800     CLOSE FS
019900
020000     DISPLAY '2-CLASSEMENT DISTRICTS CLASSES: ' WS-CPT-CLASSES
020100     DISPLAY '2-CLASSEMENT RATIO MAXIMAL     : ' WS-RATIO-MAX-VU
020200     DISPLAY '2-CLASSEMENT FIN TRAITEMENT'.
020300
020400     PERFORM 9999-FIN-PGM.
020500
020600*----------------------------------------------------------------
020700*    COMPTE-RENDU DE FIN DE LOT : relit le fichier deja classe
020800*    district par district pour en denombrer le total et
020900*    retenir le plus fort ratio observe, a des fins de controle
021000*    d'exploitation uniquement -- aucune ecriture de fichier.
021100*----------------------------------------------------------------
021200 1000-COMPTE-CLASSES.
021300     READ FS
021400         AT END
021500             SET FIN-FICHIER TO TRUE
021600             GO TO 1000-EXIT
021700     END-READ
021800
021900     ADD 1 TO WS-CPT-CLASSES
022000
022100     IF S-RATIO-RISQUE > WS-RATIO-MAX-VU
022200         MOVE S-RATIO-RISQUE TO WS-RATIO-MAX-VU
022300     END-IF
022400     .
022500 1000-EXIT.
022600     EXIT.
022700
022800*----------------------------------------------------------------
022900*    FIN DE LOT : paragraphe commun aux trois phases de la
023000*    chaine, conserve ici pour homogeneite du journal
023100*    d'exploitation meme si 2-CLASSEMENT n'a rien d'autre a
023200*    afficher a ce stade.
023300*----------------------------------------------------------------
023400 9999-FIN-PGM.
023500     STOP RUN.
