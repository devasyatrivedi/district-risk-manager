000100******************************************************************
000200* PROGRAMME : 3-ALLOCATION
000300* OBJET     : Repartition du pool de moyens de secours entre les
000400*             districts classes, et impression des deux etats :
000500*             liste d'evaluation des risques, resultats de la
000600*             repartition avec totaux de controle.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID. 3-ALLOCATION.
001000 AUTHOR. BASTIEN ARMEL.
001100 INSTALLATION. DIRECTION DE LA SECURITE CIVILE.
001200 DATE-WRITTEN. 30/09/1987.
001300 DATE-COMPILED.
001400 SECURITY. NON-CONFIDENTIEL.
001500******************************************************************
001600* JOURNAL DES MODIFICATIONS
001700*----------------------------------------------------------------
001800* DATE       AUTEUR  DEMANDE   LIBELLE
001900*----------------------------------------------------------------
002000* 30/09/1987 B.ARMEL DSC-0014  Ecriture initiale : boucle de      DSC-0014
002100*                              repartition gloutonne et etat
002200*                              des resultats.
002300* 08/04/1988 S.GUICH DSC-0043  Ajout de l'etat d'evaluation des   DSC-0043
002400*                              risques (liste complete, sans
002500*                              rupture ni total).
002600* 30/01/1989 B.ARMEL DSC-0058  Controle du pool total : arret du  DSC-0058
002700*                              traitement si ressources <= 0.
002800* 14/12/1990 F.DELAN DSC-0100  Arret du traitement si le fichier  DSC-0100
002900*                              classe ne contient aucun district
003000*                              (message "Please add at least
003100*                              one district" du cahier des
003200*                              charges d'origine).
003300* 23/01/1993 S.GUICH DSC-0160  Journal de debut/fin aligne sur    DSC-0160
003400*                              celui des phases precedentes.
003500* 19/07/1994 B.ARMEL DSC-0188  Pourcentage alloue arrondi a une   DSC-0188
003600*                              decimale sur l'etat des resultats.
003700* 11/08/1995 B.ARMEL DSC-0202  Mention distincte "All resources   DSC-0202
003800*                              allocated" quand le reliquat est
003900*                              nul en fin de lot.
004000* 04/03/1998 F.DELAN DSC-0246  Verification an 2000 : aucun champ DSC-0246
004100*                              de ce programme ne porte de date a
004200*                              deux positions d'annee.
004300* 21/06/2002 M.CHAUV DSC-0311  Controle de premiere lecture du    DSC-0311
004400*                              fichier de parametres (detecte un
004500*                              enregistrement entierement blanc).
004600* 09/09/2003 F.DELAN DSC-0336  Compteur de districts evalues      DSC-0336
004700*                              passe en niveau 77 isole, comme
004800*                              ses homologues des deux autres
004900*                              phases, pour pouvoir etre remis a
005000*                              zero sans toucher au reste du
005100*                              programme en cas de relance
005200*                              partielle.
005300* 12/02/2005 S.GUICH DSC-0358  Documentation interne completee    DSC-0358
005400*                              apres l'audit qualite : chaque
005500*                              paragraphe de decision d'allocation
005600*                              porte desormais sa correspondance
005700*                              avec le cahier des charges
005800*                              d'origine.
005900* 30/11/2006 M.CHAUV DSC-0372  Pas de changement fonctionnel ;    DSC-0372
006000*                              recompilation de controle suite au
006100*                              changement de version du
006200*                              compilateur sur le site central.
006300* 03/02/2011 F.DELAN DSC-0419  Harmonisation des libelles de      DSC-0419
006400*                              messages de debut/fin de lot avec
006500*                              les deux autres phases de la
006600*                              chaine de repartition.
006700* 19/09/2013 M.CHAUV DSC-0449  Passage en revue dans le cadre de  DSC-0449
006800*                              l'audit quinquennal ; aucune
006900*                              modification de fond.
007000* 08/06/2015 B.ARMEL DSC-0464  Relecture suite a une anomalie     DSC-0464
007100*                              signalee en exploitation : largeur
007200*                              des zones FR-DATA/FA-DATA verifiee
007300*                              conforme a la disposition des deux
007400*                              etats (aucun ecart constate).
007500* 17/04/2017 S.GUICH DSC-0481  Revue des groupes d'affichage des  DSC-0481
007600*                              deux etats : ajout de commentaires
007700*                              precisant le role de chaque ligne
007800*                              de cadre et d'entete, a la demande
007900*                              de l'equipe d'exploitation qui
008000*                              forme les nouveaux arrivants sur
008100*                              ce programme.
008200* 05/10/2020 F.DELAN DSC-0512  Commentaires ajoutes sur le bloc   DSC-0512
008300*                              des totaux de controle (ARTICLE-FIN)
008400*                              et sur le paragraphe d'arret 9999-
008500*                              FIN-PGM, a la demande de l'equipe
008600*                              qualite qui relit desormais le
008700*                              programme chaque fin de lot fiscal.
008800******************************************************************
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SOURCE-COMPUTER. IBM-370.
009200 OBJECT-COMPUTER. IBM-370.
009300 SPECIAL-NAMES.
009400     C01 IS TOP-OF-FORM
009500     CLASS CLASSE-NUMERIQUE IS '0' THRU '9'.
009600
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900
010000*    Parametre du lot : ressources totales disponibles
010100     SELECT  FP ASSIGN TO "1-parametres.dat"
010200         ORGANIZATION LINE SEQUENTIAL.
010300
010400*    Districts classes par priorite (ratio risque/ressource)
010500     SELECT  FE ASSIGN TO "3-classement.dat"
010600         ORGANIZATION LINE SEQUENTIAL.
010700
010800*    Etat d'evaluation des risques (RISK-REPORT-OUT)
010900     SELECT  FR ASSIGN TO "4-risques.txt"
011000         ORGANIZATION LINE SEQUENTIAL.
011100
011200*    Etat des resultats de repartition (ALLOCATION-REPORT-OUT)
011300     SELECT  FA ASSIGN TO "4-allocation.txt"
011400         ORGANIZATION LINE SEQUENTIAL.
011500
011600******************************************************************
011700 DATA DIVISION.
011800 FILE SECTION.
011900
012000 FD  FP.
012100*    Fichier de parametres du lot : un seul enregistrement portant
012200*    le pool total de ressources disponibles pour la repartition.
012300 01  P-PARAMETRES-ENREG.
012400     05 P-TOTAL-RESSOURCES        PIC 9(09).
012500     05 FILLER                   PIC X(21).
012600
012700 01  P-PARAMETRES-ENREG-R REDEFINES P-PARAMETRES-ENREG.
012800*    Vue brute utilisee uniquement pour detecter, avant tout
012900*    test numerique, un enregistrement de parametres entierement
013000*    a blanc (fichier de parametres vide).
013100     05 P-PARAMETRES-BRUT         PIC X(30).
013200
013300 FD  FE.
013400*    Districts classes par priorite en provenance de 2-CLASSEMENT,
013500*    consommes dans cet ordre sans nouveau tri.
013600 01  E-DISTRICT-ENREG.
013700*        E-SEQ-NO reste l'ordre d'entree d'origine (1-DISTRICTS),
013800*        seul utile ici pour les messages d'exploitation ; le tri
013900*        de 2-CLASSEMENT l'a deja consomme comme critere de depart.
014000     05 E-SEQ-NO                  PIC 9(05).
014100     05 E-NOM                     PIC X(30).
014200     05 E-POPULATION              PIC 9(09).
014300     05 E-NATURE-SOL               PIC X(10).
014400     05 E-URBANISATION             PIC X(10).
014500     05 E-DEMANDE-RESSOURCES       PIC 9(09).
014600*        E-RISQUE-COMPOSANTES n'est pas relu par ce programme ;
014700*        seul E-RISQUE-TOTAL, deja pondere, sert a la repartition
014800*        et a l'etat des risques.
014900     05 E-RISQUE-COMPOSANTES      PIC 9(03).
015000     05 E-RISQUE-TOTAL            PIC 9(03).
015100     05 E-RATIO-RISQUE            PIC 9(05)V9(04).
015200     05 FILLER                   PIC X(05).
015300
015400 FD  FR.
015500*    Zone de sortie de l'etat d'evaluation des risques, alimentee
015600*    ligne par ligne a partir des groupes AFFICHAGE-RISQUES
015700*    ci-dessous (titre, ligne de cadre, entete, puis une ligne par
015800*    district).
015900 01  FR-DATA                     PIC X(76).
016000
016100 FD  FA.
016200*    Zone de sortie de l'etat des resultats de repartition, meme
016300*    principe que FR-DATA mais alimentee depuis AFFICHAGE-
016400*    ALLOCATION.
016500 01  FA-DATA                     PIC X(64).
016600
016700******************************************************************
016800 WORKING-STORAGE SECTION.
016900*    Compteur de districts evalues, tenu hors de tout groupe pour
017000*    pouvoir etre remis a zero independamment en cas de relance
017100*    partielle du lot (meme convention maison que les deux autres
017200*    phases).
017300 77  WS-CPT-RISQUES               PIC 9(05) COMP VALUE ZERO.
017400
017500
017600*    Date et heure systeme, decoupees pour l'en-tete du journal
017700*    de debut/fin de lot, comme dans les deux autres phases.
017800 01  WS-DATE-TRAVAIL              PIC 9(06).
017900 01  WS-DATE-TRAVAIL-GRP REDEFINES WS-DATE-TRAVAIL.
018000     05 WS-DT-AA                  PIC 9(02).
018100     05 WS-DT-MM                  PIC 9(02).
018200     05 WS-DT-JJ                  PIC 9(02).
018300
018400 01  WS-HEURE-TRAVAIL             PIC 9(08).
018500 01  WS-HEURE-TRAVAIL-GRP REDEFINES WS-HEURE-TRAVAIL.
018600     05 WS-HR-HH                  PIC 9(02).
018700     05 WS-HR-MN                  PIC 9(02).
018800     05 WS-HR-SS                  PIC 9(02).
018900     05 WS-HR-CT                  PIC 9(02).
019000
019100*    Suivi du pool de ressources tout au long du lot : montant
019200*    initial, cumul deja alloue, reliquat courant et pourcentage
019300*    alloue calcule en fin de traitement.
019400 01  WS-TOTAUX.
019500     05 WS-TOTAL-RESSOURCES       PIC 9(09).
019600     05 WS-TOTAL-ALLOUE           PIC 9(09).
019700     05 WS-TOTAL-RESTANT          PIC 9(09).
019800     05 WS-POURCENTAGE-ALLOUE     PIC 9(03)V9(01).
019900     05 FILLER                   PIC X(01).
020000
020100*    Decision d'allocation du district en cours de traitement,
020200*    reconstituee a chaque passage dans 2500-DECIDE-ALLOCATION.
020300 01  WS-ALLOCATION-COURANTE.
020400     05 WS-ALLOUE                 PIC 9(09).
020500     05 WS-STATUT                 PIC X(07).
020600     05 FILLER                   PIC X(01).
020700
020800*    Compteur de districts alloues ; le compteur de districts
020900*    evalues est desormais le niveau 77 WS-CPT-RISQUES ci-dessus.
021000 01  WS-COMPTEURS.
021100     05 WS-CPT-ALLOUES            PIC 9(05) COMP.
021200     05 FILLER                   PIC X(01).
021300
021400*    Indicateur de fin de fichier classe et indicateur de pool
021500*    epuise, l'un et l'autre consultes par niveau 88 ; c'est
021600*    RESSOURCES-EPUISEES qui arrete l'emission de lignes sur
021700*    l'etat de repartition sans arreter le lot.
021800 01  WS-SWITCHES.
021900     05 FIN-FICHIER-SW            PIC X(01) VALUE 'N'.
022000         88 FIN-FICHIER           VALUE 'Y'.
022100     05 RESSOURCES-EPUISEES-SW    PIC X(01) VALUE 'N'.
022200         88 RESSOURCES-EPUISEES   VALUE 'Y'.
022300     05 FILLER                   PIC X(01).
022400
022500******************************************************************
022600*    ETAT D'EVALUATION DES RISQUES (liste complete, non triee a
022700*    nouveau -- le fichier d'entree est deja classe).
022800******************************************************************
022900 01  AFFICHAGE-RISQUES.
023000
023100*    Ligne individuelle de l'etat des risques : nom, population,
023200*    nature du sol, urbanisation, score de risque total et ratio
023300*    de priorite, chaque colonne encadree par une barre verticale.
023400     05 ARTICLE-RISQUE-INDIV.
023500         10 FILLER                PIC X VALUE '|'.
023600         10 RR-NOM                PIC X(30).
023700         10 FILLER                PIC X VALUE '|'.
023800         10 RR-POPULATION         PIC Z(08)9.
023900         10 FILLER                PIC X VALUE '|'.
024000         10 RR-NATURE-SOL         PIC X(10).
024100         10 FILLER                PIC X VALUE '|'.
024200         10 RR-URBANISATION       PIC X(10).
024300         10 FILLER                PIC X VALUE '|'.
024400         10 RR-RISQUE-TOTAL       PIC ZZ9.
024500         10 FILLER                PIC X VALUE '|'.
024600         10 RR-RATIO-RISQUE       PIC Z9.9999.
024700         10 FILLER                PIC X VALUE '|'.
024800
024900*    Titre imprime seul en tete de l'etat, avant la ligne de cadre.
025000     05 ARTICLE-RISQUE-TITRE      PIC X(30)
025100         VALUE 'Risk Assessment Report'.
025200
025300*    Ligne de cadre '+----+----+...' reprise avant et apres
025400*    l'entete des colonnes, largeur de colonne par largeur de
025500*    colonne identique a ARTICLE-RISQUE-INDIV ci-dessus.
025600     05 ARTICLE-RISQUE-LIGNE.
025700         10 FILLER PIC X VALUE '+'.
025800         10 FILLER PIC X(30)
025900            VALUE '------------------------------'.
026000         10 FILLER PIC X VALUE '+'.
026100         10 FILLER PIC X(09) VALUE '---------'.
026200         10 FILLER PIC X VALUE '+'.
026300         10 FILLER PIC X(10) VALUE '----------'.
026400         10 FILLER PIC X VALUE '+'.
026500         10 FILLER PIC X(10) VALUE '----------'.
026600         10 FILLER PIC X VALUE '+'.
026700         10 FILLER PIC X(03) VALUE '---'.
026800         10 FILLER PIC X VALUE '+'.
026900         10 FILLER PIC X(07) VALUE '-------'.
027000         10 FILLER PIC X VALUE '+'.
027100
027200*    Libelles d'entete des colonnes, alignes sur les largeurs de
027300*    ARTICLE-RISQUE-INDIV.
027400     05 ARTICLE-RISQUE-ENTETE.
027500         10 FILLER PIC X VALUE '|'.
027600         10 FILLER PIC X(30) VALUE 'District'.
027700         10 FILLER PIC X VALUE '|'.
027800         10 FILLER PIC X(09) VALUE 'Populatn.'.
027900         10 FILLER PIC X VALUE '|'.
028000         10 FILLER PIC X(10) VALUE 'Land Type'.
028100         10 FILLER PIC X VALUE '|'.
028200         10 FILLER PIC X(10) VALUE 'Urban.'.
028300         10 FILLER PIC X VALUE '|'.
028400         10 FILLER PIC X(03) VALUE 'Rsk'.
028500         10 FILLER PIC X VALUE '|'.
028600         10 FILLER PIC X(07) VALUE 'Ratio'.
028700         10 FILLER PIC X VALUE '|'.
028800
028900******************************************************************
029000*    ETAT DES RESULTATS DE REPARTITION, PUIS TOTAUX DE CONTROLE.
029100******************************************************************
029200 01  AFFICHAGE-ALLOCATION.
029300
029400*    Ligne individuelle de l'etat des resultats : nom, score de
029500*    risque, demande initiale, montant alloue et statut (FULL ou
029600*    PARTIAL) -- aucune ligne n'est ecrite pour les districts non
029700*    atteints une fois le pool epuise (voir 2000-TRAITE-DISTRICT).
029800     05 ARTICLE-ALLOC-INDIV.
029900         10 FILLER                PIC X VALUE '|'.
030000         10 AL-NOM                PIC X(30).
030100         10 FILLER                PIC X VALUE '|'.
030200         10 AL-RISQUE-TOTAL       PIC ZZ9.
030300         10 FILLER                PIC X VALUE '|'.
030400         10 AL-DEMANDE-RESSOURCES PIC Z(08)9.
030500         10 FILLER                PIC X VALUE '|'.
030600         10 AL-ALLOUE             PIC Z(08)9.
030700         10 FILLER                PIC X VALUE '|'.
030800         10 AL-STATUT             PIC X(07).
030900         10 FILLER                PIC X VALUE '|'.
031000
031100*    Titre imprime seul en tete de l'etat.
031200     05 ARTICLE-ALLOC-TITRE       PIC X(30)
031300         VALUE 'Allocation Results Report'.
031400
031500*    Ligne de cadre de l'etat des resultats, reprise egalement par
031600*    3000-TOTAUX-ALLOCATION avant le bloc des totaux.
031700     05 ARTICLE-ALLOC-LIGNE.
031800         10 FILLER PIC X VALUE '+'.
031900         10 FILLER PIC X(30)
032000            VALUE '------------------------------'.
032100         10 FILLER PIC X VALUE '+'.
032200         10 FILLER PIC X(03) VALUE '---'.
032300         10 FILLER PIC X VALUE '+'.
032400         10 FILLER PIC X(09) VALUE '---------'.
032500         10 FILLER PIC X VALUE '+'.
032600         10 FILLER PIC X(09) VALUE '---------'.
032700         10 FILLER PIC X VALUE '+'.
032800         10 FILLER PIC X(07) VALUE '-------'.
032900         10 FILLER PIC X VALUE '+'.
033000
033100*    Libelles d'entete des colonnes de l'etat des resultats.
033200     05 ARTICLE-ALLOC-ENTETE.
033300         10 FILLER PIC X VALUE '|'.
033400         10 FILLER PIC X(30) VALUE 'District'.
033500         10 FILLER PIC X VALUE '|'.
033600         10 FILLER PIC X(03) VALUE 'Rsk'.
033700         10 FILLER PIC X VALUE '|'.
033800         10 FILLER PIC X(09) VALUE 'Demand'.
033900         10 FILLER PIC X VALUE '|'.
034000         10 FILLER PIC X(09) VALUE 'Allocatd'.
034100         10 FILLER PIC X VALUE '|'.
034200         10 FILLER PIC X(07) VALUE 'Status'.
034300         10 FILLER PIC X VALUE '|'.
034400
034500*    Bloc des totaux de controle, imprime une seule fois en fin de
034600*    lot par 3000-TOTAUX-ALLOCATION ; LIGNE-EPUISEMENT n'est ecrite
034700*    que lorsque le reliquat est nul (regle du pool epuise).
034800     05 ARTICLE-FIN.
034900*        Pool initial, recopie de WS-TOTAL-RESSOURCES tel que lu
035000*        sur le fichier de parametres, sans aucune transformation.
035100         10 LIGNE-TOTAL-RESSOURCES.
035200             15 FILLER PIC X(22) VALUE 'Total Resources'.
035300             15 FILLER PIC X VALUE ':'.
035400             15 FIN-TOTAL-RESSOURCES PIC Z(08)9.
035500*        Montant effectivement alloue et pourcentage du pool que
035600*        cela represente, l'un et l'autre calcules en une seule
035700*        fois par 3000-TOTAUX-ALLOCATION.
035800         10 LIGNE-TOTAL-ALLOUE.
035900             15 FILLER PIC X(22) VALUE 'Total Allocated'.
036000             15 FILLER PIC X VALUE ':'.
036100             15 FIN-TOTAL-ALLOUE PIC Z(08)9.
036200             15 FILLER PIC X(03) VALUE ' - '.
036300             15 FIN-POURCENTAGE PIC ZZ9.9.
036400             15 FILLER PIC X(01) VALUE '%'.
036500*        Reliquat final ; a zero seulement si le pool a ete
036600*        entierement consomme, ce que LIGNE-EPUISEMENT souligne.
036700         10 LIGNE-TOTAL-RESTANT.
036800             15 FILLER PIC X(22) VALUE 'Total Remaining'.
036900             15 FILLER PIC X VALUE ':'.
037000             15 FIN-TOTAL-RESTANT PIC Z(08)9.
037100*        Mention complementaire, ecrite seulement quand le
037200*        reliquat est nul (voir 3000-TOTAUX-ALLOCATION).
037300         10 LIGNE-EPUISEMENT      PIC X(30)
037400             VALUE 'All resources allocated'.
037500
037600******************************************************************
037700 PROCEDURE DIVISION.
037800*----------------------------------------------------------------
037900*    PILOTAGE DU LOT : controle des parametres puis amorce de
038000*    lecture du fichier classe (0100-VALIDE-PARAMETRES, qui
038100*    annule le lot sans rien imprimer si l'un ou l'autre fait
038200*    defaut), ouverture des deux etats, boucle district par
038300*    district jusqu'a la fin du fichier classe, impression des
038400*    totaux, puis compte-rendu des deux compteurs de controle
038500*    avant de rendre la main a 9999-FIN-PGM.
038600*----------------------------------------------------------------
038700 0000-MAIN-PROCEDURE.
038800
038900     ACCEPT WS-DATE-TRAVAIL FROM DATE.
039000     ACCEPT WS-HEURE-TRAVAIL FROM TIME.
039100     DISPLAY '3-ALLOCATION DEBUT TRAITEMENT '
039200         WS-DATE-TRAVAIL ' ' WS-HEURE-TRAVAIL.
039300
039400     PERFORM 0100-VALIDE-PARAMETRES THRU 0100-EXIT
039500
039600     OPEN OUTPUT FR FA
039700
039800     PERFORM 1000-ENTETE-RISQUES THRU 1000-EXIT
039900     PERFORM 1900-ENTETE-ALLOCATION THRU 1900-EXIT
040000
040100     PERFORM 2000-TRAITE-DISTRICT THRU 2000-EXIT
040200         UNTIL FIN-FICHIER
040300
040400     PERFORM 3000-TOTAUX-ALLOCATION THRU 3000-EXIT
040500
040600     CLOSE FE FR FA
040700
040800     DISPLAY '3-ALLOCATION DISTRICTS EVALUES : ' WS-CPT-RISQUES
040900     DISPLAY '3-ALLOCATION DISTRICTS ALLOUES : ' WS-CPT-ALLOUES
041000     DISPLAY '3-ALLOCATION FIN TRAITEMENT'.
041100
041200     PERFORM 9999-FIN-PGM.
041300
041400*----------------------------------------------------------------
041500*    Controle des parametres du lot : ressources totales devant
041600*    etre un entier strictement positif (regle d'allocation).
041700*----------------------------------------------------------------
041800 0100-VALIDE-PARAMETRES.
041900     OPEN INPUT FP
042000
042100*    Fichier de parametres absent ou entierement vide : meme
042200*    sanction (annulation du lot) que les controles suivants.
042300     READ FP
042400         AT END
042500             DISPLAY
042600               '3-ALLOCATION ***ERREUR*** fichier de'
042700             DISPLAY
042800               '3-ALLOCATION parametres absent ou vide'
042900             CLOSE FP
043000             PERFORM 9900-ANNULE-LOT THRU 9900-EXIT
043100     END-READ
043200
043300*    Un enregistrement present mais entierement a blanc passerait
043400*    le controle NUMERIC ci-dessous sans alerte utile ; ce
043500*    controle intermediaire donne un message plus precis a
043600*    l'exploitant.
043700     IF P-PARAMETRES-BRUT = SPACES
043800         DISPLAY
043900           '3-ALLOCATION ***ERREUR*** enregistrement de'
044000         DISPLAY
044100           '3-ALLOCATION parametres entierement a blanc'
044200         CLOSE FP
044300         PERFORM 9900-ANNULE-LOT THRU 9900-EXIT
044400     END-IF
044500
044600*    Regle d'allocation : le pool total doit etre un entier
044700*    strictement positif, sans quoi aucune repartition n'a de
044800*    sens.
044900     IF P-TOTAL-RESSOURCES NOT NUMERIC
045000         OR P-TOTAL-RESSOURCES NOT > ZERO
045100         DISPLAY
045200           '3-ALLOCATION ***ERREUR*** ressources totales'
045300         DISPLAY
045400           '3-ALLOCATION non entieres ou non positives'
045500         CLOSE FP
045600         PERFORM 9900-ANNULE-LOT THRU 9900-EXIT
045700     END-IF
045800
045900*    Le pool valide est recopie a la fois comme reference fixe et
046000*    comme reliquat initial, ce dernier diminuant a chaque
046100*    allocation dans 2500-DECIDE-ALLOCATION.
046200     MOVE P-TOTAL-RESSOURCES TO WS-TOTAL-RESSOURCES
046300     MOVE P-TOTAL-RESSOURCES TO WS-TOTAL-RESTANT
046400
046500     CLOSE FP
046600
046700     OPEN INPUT FE
046800
046900*    Lecture d'amorce : un fichier classe vide arrete le lot
047000*    (regle "Please add at least one district") avant qu'aucun
047100*    etat ne soit ouvert en sortie.
047200     READ FE
047300         AT END
047400             SET FIN-FICHIER TO TRUE
047500     END-READ
047600
047700     IF FIN-FICHIER
047800         DISPLAY
047900           '3-ALLOCATION ***ERREUR*** Please add at least'
048000         DISPLAY
048100           '3-ALLOCATION one district -- lot annule'
048200         CLOSE FE
048300         PERFORM 9900-ANNULE-LOT THRU 9900-EXIT
048400     END-IF
048500     .
048600 0100-EXIT.
048700     EXIT.
048800
048900*----------------------------------------------------------------
049000*    Impressions d'entete (titre, ligne, entete des colonnes)
049100*    des deux etats ; chacune des quatre lignes reprend un
049200*    groupe deja construit dans AFFICHAGE-RISQUES.
049300*----------------------------------------------------------------
049400 1000-ENTETE-RISQUES.
049500     MOVE SPACES TO FR-DATA
049600     MOVE ARTICLE-RISQUE-TITRE TO FR-DATA
049700     WRITE FR-DATA
049800
049900     MOVE ARTICLE-RISQUE-LIGNE TO FR-DATA
050000     WRITE FR-DATA
050100
050200     MOVE ARTICLE-RISQUE-ENTETE TO FR-DATA
050300     WRITE FR-DATA
050400
050500     MOVE ARTICLE-RISQUE-LIGNE TO FR-DATA
050600     WRITE FR-DATA
050700     .
050800 1000-EXIT.
050900     EXIT.
051000
051100*----------------------------------------------------------------
051200*    Meme principe que 1000-ENTETE-RISQUES, pour l'etat des
051300*    resultats de repartition.
051400*----------------------------------------------------------------
051500 1900-ENTETE-ALLOCATION.
051600     MOVE SPACES TO FA-DATA
051700     MOVE ARTICLE-ALLOC-TITRE TO FA-DATA
051800     WRITE FA-DATA
051900
052000     MOVE ARTICLE-ALLOC-LIGNE TO FA-DATA
052100     WRITE FA-DATA
052200
052300     MOVE ARTICLE-ALLOC-ENTETE TO FA-DATA
052400     WRITE FA-DATA
052500
052600     MOVE ARTICLE-ALLOC-LIGNE TO FA-DATA
052700     WRITE FA-DATA
052800     .
052900 1900-EXIT.
053000     EXIT.
053100
053200*----------------------------------------------------------------
053300*    Traitement d'un district classe : toujours sur l'etat des
053400*    risques ; sur l'etat de repartition seulement si le pool
053500*    n'est pas deja epuise (regle "stop processing further
053600*    districts" -- aucune ligne n'est emise au-dela).
053700*----------------------------------------------------------------
053800*    Le district est toujours compte et imprime sur l'etat des
053900*    risques avant meme de savoir s'il recevra une allocation ;
054000*    seule la lecture du district suivant est commune aux deux
054100*    branches (pool epuise ou non).
054200 2000-TRAITE-DISTRICT.
054300     ADD 1 TO WS-CPT-RISQUES
054400
054500     MOVE SPACES           TO RR-NOM
054600     MOVE E-NOM             TO RR-NOM
054700     MOVE E-POPULATION      TO RR-POPULATION
054800     MOVE E-NATURE-SOL      TO RR-NATURE-SOL
054900     MOVE E-URBANISATION    TO RR-URBANISATION
055000     MOVE E-RISQUE-TOTAL    TO RR-RISQUE-TOTAL
055100     MOVE E-RATIO-RISQUE    TO RR-RATIO-RISQUE
055200     MOVE ARTICLE-RISQUE-INDIV TO FR-DATA
055300     WRITE FR-DATA
055400
055500     IF NOT RESSOURCES-EPUISEES
055600         PERFORM 2500-DECIDE-ALLOCATION THRU 2500-EXIT
055700     END-IF
055800
055900     READ FE
056000         AT END
056100             SET FIN-FICHIER TO TRUE
056200     END-READ
056300     .
056400 2000-EXIT.
056500     EXIT.
056600
056700*----------------------------------------------------------------
056800*    Allocation gloutonne : demande totale si le reliquat le
056900*    permet (FULL), sinon le reliquat disponible (PARTIAL, peut
057000*    etre nul) et le pool est alors considere epuise.  Ce
057100*    paragraphe n'est jamais atteint une fois RESSOURCES-EPUISEES
057200*    positionne (teste par l'appelant 2000-TRAITE-DISTRICT).
057300*----------------------------------------------------------------
057400 2500-DECIDE-ALLOCATION.
057500     IF WS-TOTAL-RESTANT >= E-DEMANDE-RESSOURCES
057600         MOVE E-DEMANDE-RESSOURCES TO WS-ALLOUE
057700         MOVE 'FULL'               TO WS-STATUT
057800         SUBTRACT E-DEMANDE-RESSOURCES FROM WS-TOTAL-RESTANT
057900     ELSE
058000         MOVE WS-TOTAL-RESTANT     TO WS-ALLOUE
058100         MOVE 'PARTIAL'            TO WS-STATUT
058200         MOVE 0                    TO WS-TOTAL-RESTANT
058300     END-IF
058400
058500     IF WS-TOTAL-RESTANT = 0
058600         SET RESSOURCES-EPUISEES TO TRUE
058700     END-IF
058800
058900     ADD 1 TO WS-CPT-ALLOUES
059000
059100     MOVE SPACES                  TO AL-NOM
059200     MOVE E-NOM                    TO AL-NOM
059300     MOVE E-RISQUE-TOTAL           TO AL-RISQUE-TOTAL
059400     MOVE E-DEMANDE-RESSOURCES     TO AL-DEMANDE-RESSOURCES
059500     MOVE WS-ALLOUE                TO AL-ALLOUE
059600     MOVE WS-STATUT                TO AL-STATUT
059700     MOVE ARTICLE-ALLOC-INDIV TO FA-DATA
059800     WRITE FA-DATA
059900     .
060000 2500-EXIT.
060100     EXIT.
060200
060300*----------------------------------------------------------------
060400*    Totaux de controle de l'etat de repartition (pas de totaux
060500*    sur l'etat des risques, qui reste une liste a plat).
060600*----------------------------------------------------------------
060700 3000-TOTAUX-ALLOCATION.
060800*    Le montant alloue n'est pas cumule au fil du lot ; il se
060900*    deduit simplement, en fin de traitement, de l'ecart entre
061000*    le pool initial et le reliquat final.
061100     COMPUTE WS-TOTAL-ALLOUE =
061200         WS-TOTAL-RESSOURCES - WS-TOTAL-RESTANT
061300
061400*    Pourcentage arrondi a une decimale (regle DSC-0188 du
061500*    19/07/1994 ci-dessus).
061600     COMPUTE WS-POURCENTAGE-ALLOUE ROUNDED =
061700         (WS-TOTAL-ALLOUE / WS-TOTAL-RESSOURCES) * 100
061800
061900     MOVE ARTICLE-ALLOC-LIGNE TO FA-DATA
062000     WRITE FA-DATA
062100
062200     MOVE WS-TOTAL-RESSOURCES TO FIN-TOTAL-RESSOURCES
062300     MOVE LIGNE-TOTAL-RESSOURCES TO FA-DATA
062400     WRITE FA-DATA
062500
062600     MOVE WS-TOTAL-ALLOUE     TO FIN-TOTAL-ALLOUE
062700     MOVE WS-POURCENTAGE-ALLOUE TO FIN-POURCENTAGE
062800     MOVE LIGNE-TOTAL-ALLOUE  TO FA-DATA
062900     WRITE FA-DATA
063000
063100     MOVE WS-TOTAL-RESTANT    TO FIN-TOTAL-RESTANT
063200     MOVE LIGNE-TOTAL-RESTANT TO FA-DATA
063300     WRITE FA-DATA
063400
063500     IF WS-TOTAL-RESTANT = 0
063600         MOVE LIGNE-EPUISEMENT TO FA-DATA
063700         WRITE FA-DATA
063800     END-IF
063900     .
064000 3000-EXIT.
064100     EXIT.
064200
064300*----------------------------------------------------------------
064400*    Lot annule avant repartition (parametres invalides ou
064500*    aucun district classe) : aucun etat n'est produit.
064600*----------------------------------------------------------------
064700 9900-ANNULE-LOT.
064800     PERFORM 9999-FIN-PGM.
064900 9900-EXIT.
065000     EXIT.
065100
065200*----------------------------------------------------------------
065300*    Arret du run, commun au cas normal et au cas de lot annule
065400*    (atteint ici via 9900-ANNULE-LOT). Aucun fichier n'est
065500*    referme ici : chaque branche d'annulation a deja ferme les
065600*    siens avant d'arriver jusqu'ici.
065700*----------------------------------------------------------------
065800 9999-FIN-PGM.
065900     STOP RUN.
